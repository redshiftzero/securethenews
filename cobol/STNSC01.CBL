000010******************************************************************
000020* FECHA       : 14/03/1989                                       *
000030* PROGRAMADOR : HUGO ALBERTO MORALES (HAM)                       *
000040* APLICACION  : SEGURIDAD HTTPS SITIOS DE NOTICIAS                *
000050* PROGRAMA    : STNSC01                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CALIFICA LA IMPLEMENTACION HTTPS/HSTS DE CADA    *
000080*             : SITIO DE NOTICIAS REGISTRADO, ASIGNA NOTA Y      *
000090*             : CLASE, Y EMITE LA TABLA DE POSICIONES CON LOS    *
000100*             : TOTALES DE CONTROL DE LA CORRIDA.                *
000110* ARCHIVOS    : SITEMAS=E,SCANFILE=E,RESFILE=S,RPTFILE=S         *
000120* ACCION (ES) : C=CALIFICA                                       *
000130* INSTALADO   : 02/05/1989                                       *
000140* BPM/RATIONAL: 241130                                           *
000150* NOMBRE      : TABLA DE POSICIONES DE SEGURIDAD HTTPS           *
000160* DESCRIPCION : NACIO COMO MOTOR GENERICO DE CALIFICACION DE     *
000170*             : PROVEEDORES (STNSC01 = "SCORE CALC 01") Y FUE    *
000180*             : REUTILIZADO EN 2013 PARA EL PROGRAMA DE          *
000190*             : SEGURIDAD HTTPS DE SITIOS DE NOTICIAS.           *
000200******************************************************************
000210*                 H I S T O R I A L   D E   C A M B I O S        *
000220******************************************************************
000230* FECHA       USUARIO  TICKET     DESCRIPCION                    *
000240* ----------  -------  ---------  ---------------------------- *
000250* 14/03/1989  HAM      REQ-00118  VERSION ORIGINAL: MOTOR        *
000260*                                 GENERICO DE CALIFICACION DE    *
000270*                                 PROVEEDORES (0-100) CON TABLA  *
000280*                                 DE CLASES A/B/C/D/F.           PEDR1989
000290* 02/05/1989  HAM      REQ-00118  ALTA A PRODUCCION, TURNO       *
000300*                                 NOCTURNO BATCH.                PEDR1989
000310* 19/11/1991  CEP      REQ-00341  SE AGREGA DESGLOSE DE NOTA     *
000320*                                 CON SIGNOS (+/-) EN LA TABLA.  PEDR1991
000330* 07/06/1993  HAM      REQ-00455  CORRECCION: EMPATES EN LA      *
000340*                                 LLAVE DE ORDENAMIENTO TOMABAN  *
000350*                                 EL PRIMER REGISTRO EN VEZ DEL  *
000360*                                 ULTIMO LEIDO.                  PEDR1993
000370* 22/08/1995  RFL      REQ-00512  SE AGREGA REPORTE IMPRESO DE   *
000380*                                 TOTALES DE CONTROL.            PEDR1995
000390* 30/06/1998  CEP      REQ-00689  REVISION Y2K: CAMPOS DE FECHA  *
000400*                                 DE 6 POSICIONES NO REQUIEREN   *
000410*                                 CAMBIO, EL PROGRAMA NO USA LA  *
000420*                                 FECHA DE SISTEMA PARA CALCULOS.PEDR1998
000430* 14/01/1999  CEP      REQ-00689  PRUEBAS Y2K COMPLETADAS, SIN   *
000440*                                 HALLAZGOS.                     PEDR1999
000450* 11/09/2001  RFL      REQ-00777  SE AMPLIA TABLA DE PROVEEDORES *
000460*                                 DE 500 A 2000 POSICIONES.      PEDR2001
000470* 25/02/2004  MQR      REQ-00903  CORRECCION EN CALCULO DE       *
000480*                                 PROMEDIO, NO REDONDEABA.       PEDR2004
000490* 13/10/2007  MQR      REQ-01122  SE AGREGA VALIDACION DE        *
000500*                                 NOMBRE/DOMINIO UNICO AL CARGAR *
000510*                                 EL MAESTRO DE PROVEEDORES.     PEDR2007
000520* 30/04/2013  EDRD     BPM-198234 REESCRITURA MAYOR: EL PROGRAMA *
000530*                                 DEJA DE CALIFICAR PROVEEDORES  *
000540*                                 Y PASA A CALIFICAR SEGURIDAD   *
000550*                                 HTTPS DE SITIOS DE NOTICIAS.   *
000560*                                 NUEVO MAESTRO SITEMAS Y NUEVO  *
000570*                                 ARCHIVO DE RASTREOS SCANFILE.  EDRD2013
000580* 18/11/2013  EDRD     BPM-198234 SE AGREGA EVALUACION DE HSTS   *
000590*                                 (MAX-AGE, ENTIRE-DOMAIN,       *
000600*                                 PRELOAD-READY, PRELOADED).     EDRD2013
000610* 09/06/2015  EDRD     BPM-205560 SE AGREGA BONIFICACION POR     *
000620*                                 SERVICIO ONION DISPONIBLE.     EDRD2015
000630* 04/03/2018  JARC     BPM-214417 SE AGREGA DERIVACION Y         *
000640*                                 VALIDACION DE SLUG DEL NOMBRE  *
000650*                                 DEL SITIO; SITIOS CON SLUG     *
000660*                                 VACIO SE RECHAZAN.             JARC2018
000670* 21/09/2020  JARC     BPM-221098 SE EXCLUYEN DEL REPORTE LOS    *
000680*                                 SITIOS SIN RASTREOS; SE AGREGA *
000690*                                 CONTADOR DE SITIOS SIN         *
000700*                                 RASTREO A LOS TOTALES.         JARC2020
000710* 12/02/2022  PEDR     BPM-228866 SE AGREGA DISTRIBUCION DE      *
000720*                                 SITIOS REPORTADOS POR CLASE DE *
000730*                                 NOTA (GRADE-A/B/C/D/F) AL      *
000740*                                 TRAILER DEL REPORTE IMPRESO.   PEDR2022
000750* 30/01/2024  PEDR     BPM-241130 LIMPIEZA GENERAL, SE ORDENA EL *
000760*                                 REPORTE POR NOMBRE DE SITIO Y  *
000770*                                 SE DOCUMENTA PROGRAMA COMPLETO.PEDR2024
000780******************************************************************
000790 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. STNSC01.
000810 AUTHOR. HUGO ALBERTO MORALES.
000820 INSTALLATION. DEPARTAMENTO DE SISTEMAS - BANCA ELECTRONICA.
000830 DATE-WRITTEN. 14/03/1989.
000840 DATE-COMPILED.
000850 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000860******************************************************************
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890 SOURCE-COMPUTER. IBM-370.
000900 OBJECT-COMPUTER. IBM-370.
000910 SPECIAL-NAMES.
000920     C01 IS TOP-OF-FORM
000930     CLASS CARACTER-VALIDO-SLUG IS 'a' THRU 'z' '0' THRU '9'
000940     SWITCH-1 IS UPSI-0 ON STATUS IS SW-REPORTE-DETALLADO
000950                        OFF STATUS IS SW-REPORTE-RESUMIDO.
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980*--> MAESTRO DE SITIOS DE NOTICIAS REGISTRADOS, POR SITE-ID
000990     SELECT SITE-MASTER   ASSIGN TO SITEMAS
001000            ORGANIZATION  IS SEQUENTIAL
001010            FILE STATUS   IS FS-SITE-MASTER.
001020*--> RESULTADOS DE RASTREO HTTPS/HSTS, SIN ORDEN PARTICULAR
001030     SELECT SCAN-FILE     ASSIGN TO SCANFILE
001040            ORGANIZATION  IS SEQUENTIAL
001050            FILE STATUS   IS FS-SCAN-FILE.
001060*--> SALIDA: UN REGISTRO CALIFICADO POR SITIO CON RASTREO
001070     SELECT RESULT-FILE   ASSIGN TO RESFILE
001080            ORGANIZATION  IS SEQUENTIAL
001090            FILE STATUS   IS FS-RESULT-FILE.
001100*--> SALIDA: TABLA DE POSICIONES IMPRESA
001110     SELECT REPORT-FILE   ASSIGN TO RPTFILE
001120            ORGANIZATION  IS LINE SEQUENTIAL
001130            FILE STATUS   IS FS-REPORT-FILE.
001140******************************************************************
001150 DATA DIVISION.
001160 FILE SECTION.
001170******************************************************************
001180*               D E F I N I C I O N   D E   A R C H I V O S      *
001190******************************************************************
001200 FD  SITE-MASTER
001210     RECORD CONTAINS 101 CHARACTERS
001220     LABEL RECORDS ARE STANDARD.
001230     COPY STNSIT1.
001240
001250 FD  SCAN-FILE
001260     RECORD CONTAINS 37 CHARACTERS
001270     LABEL RECORDS ARE STANDARD.
001280     COPY STNSCN1.
001290
001300 FD  RESULT-FILE
001310     RECORD CONTAINS 151 CHARACTERS
001320     LABEL RECORDS ARE STANDARD.
001330     COPY STNRES1.
001340
001350 FD  REPORT-FILE
001360     RECORD CONTAINS 132 CHARACTERS
001370     LABEL RECORDS ARE OMITTED.
001380 01  LINEA-REPORTE                PIC X(132).
001390
001400 WORKING-STORAGE SECTION.
001410******************************************************************
001420*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001430******************************************************************
001440 01  WKS-FS-STATUS.
001450*      MAESTRO DE SITIOS
001460     02  FS-SITE-MASTER            PIC 9(02) VALUE ZEROES.
001470     02  FSE-SITE-MASTER.
001480         04  FSE-SM-RETURN         PIC S9(4) COMP-5 VALUE 0.
001490         04  FSE-SM-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001500         04  FSE-SM-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001510*      ARCHIVO DE RASTREOS
001520     02  FS-SCAN-FILE              PIC 9(02) VALUE ZEROES.
001530     02  FSE-SCAN-FILE.
001540         04  FSE-SF-RETURN         PIC S9(4) COMP-5 VALUE 0.
001550         04  FSE-SF-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001560         04  FSE-SF-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001570*      ARCHIVO DE RESULTADOS CALIFICADOS
001580     02  FS-RESULT-FILE            PIC 9(02) VALUE ZEROES.
001590     02  FSE-RESULT-FILE.
001600         04  FSE-RF-RETURN         PIC S9(4) COMP-5 VALUE 0.
001610         04  FSE-RF-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001620         04  FSE-RF-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001630*      TABLA DE POSICIONES IMPRESA
001640     02  FS-REPORT-FILE            PIC 9(02) VALUE ZEROES.
001650     02  FSE-REPORT-FILE.
001660         04  FSE-PF-RETURN         PIC S9(4) COMP-5 VALUE 0.
001670         04  FSE-PF-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001680         04  FSE-PF-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001690*      VARIABLES RUTINA DE FSE
001700     02  PROGRAMA                  PIC X(08) VALUE SPACES.
001710     02  ARCHIVO                   PIC X(08) VALUE SPACES.
001720     02  ACCION                    PIC X(10) VALUE SPACES.
001730     02  LLAVE                     PIC X(32) VALUE SPACES.
001740     02  FILLER                    PIC X(08) VALUE SPACES.
001750******************************************************************
001760*              F E C H A   D E   L A   C O R R I D A             *
001770******************************************************************
001780 01  WKS-FECHA-CORRIDA            PIC 9(06) VALUE ZEROES.
001790 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001800     02  WKS-ANIO-CORRIDA          PIC 9(02).
001810     02  WKS-MES-CORRIDA           PIC 9(02).
001820     02  WKS-DIA-CORRIDA           PIC 9(02).
001830******************************************************************
001840*         C O N S T A N T E S   P A R A   E L   S L U G          *
001850******************************************************************
001860 01  WKS-MAYUSCULAS       PIC X(26) VALUE
001870     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001880 01  WKS-MINUSCULAS       PIC X(26) VALUE
001890     'abcdefghijklmnopqrstuvwxyz'.
001900******************************************************************
001910*         R E C U R S O S   D E R I V A C I O N   S L U G        *
001920******************************************************************
001930 01  WKS-SLUG-WORK                PIC X(40) VALUE SPACES.
001940 01  WKS-SLUG-WORK-TBL REDEFINES WKS-SLUG-WORK.
001950     02  WKS-SLUG-WORK-CAR        PIC X(01) OCCURS 40 TIMES.
001960 01  WKS-SLUG-RESULT              PIC X(40) VALUE SPACES.
001970 01  WKS-SLUG-RESULT-TBL REDEFINES WKS-SLUG-RESULT.
001980     02  WKS-SLUG-RESULT-CAR      PIC X(01) OCCURS 40 TIMES.
001990 01  WKS-SLUG-SITIO               PIC X(40) VALUE SPACES.
002000 01  WKS-SLUG-LEN                 PIC 9(02) COMP VALUE 0.
002010 01  WKS-GUION-PENDIENTE          PIC 9(01) VALUE 0.
002020     88  SI-GUION-PENDIENTE                 VALUE 1.
002030******************************************************************
002040*              T A B L A   D E   S I T I O S                     *
002050******************************************************************
002060 01  WKS-TOTAL-SITIOS             PIC 9(04) COMP VALUE 0.
002070 01  TABLA-SITIOS.
002080     02  SITIO-TABLA OCCURS 2000 TIMES.
002090         03  TS-SITE-ID               PIC 9(05).
002100         03  TS-SITE-NAME             PIC X(40).
002110         03  TS-SITE-DOMAIN           PIC X(40).
002120         03  TS-SITE-TWITTER          PIC X(16).
002130         03  TS-SITE-SLUG             PIC X(40).
002140         03  TS-SCAN-COUNT            PIC 9(05) COMP VALUE 0.
002150         03  TS-LATEST-TS             PIC 9(14) VALUE 0.
002160         03  TS-LATEST-TS-R REDEFINES TS-LATEST-TS.
002170             04  TS-TS-FECHA          PIC 9(08).
002180             04  TS-TS-HORA           PIC 9(06).
002190         03  TS-SCAN-LIVE             PIC X(01).
002200             88  SI-VIVO                        VALUE 'Y'.
002210         03  TS-SCAN-ONION            PIC X(01).
002220             88  SI-ONION                       VALUE 'Y'.
002230         03  TS-SCAN-VALID-HTTPS      PIC X(01).
002240             88  SI-VALIDO-HTTPS                VALUE 'Y'.
002250         03  TS-SCAN-DOWNGRADES       PIC X(01).
002260             88  SI-DOWNGRADES                  VALUE 'Y'.
002270         03  TS-SCAN-DEFAULTS         PIC X(01).
002280             88  SI-DEFAULTS-HTTPS              VALUE 'Y'.
002290         03  TS-SCAN-HSTS             PIC X(01).
002300             88  SI-HSTS                        VALUE 'Y'.
002310         03  TS-SCAN-HSTS-MAX-AGE     PIC 9(09).
002320         03  TS-SCAN-HSTS-ENTIRE      PIC X(01).
002330             88  SI-HSTS-ENTERO                 VALUE 'Y'.
002340         03  TS-SCAN-HSTS-PRELRDY     PIC X(01).
002350             88  SI-HSTS-PRELISTO               VALUE 'Y'.
002360         03  TS-SCAN-HSTS-PRELOAD     PIC X(01).
002370             88  SI-HSTS-PRECARGADO             VALUE 'Y'.
002380         03  TS-SCORE                 PIC 9(03) VALUE 0.
002390         03  TS-GRADE                 PIC X(02) VALUE SPACES.
002400         03  TS-GRADE-CLASS           PIC X(07) VALUE SPACES.
002410         03  FILLER                   PIC X(10) VALUE SPACES.
002420 01  WKS-ORDEN.
002430     02  FILLER                   PIC X(04) VALUE SPACES.
002440     02  WKS-ORDEN-SITIO OCCURS 2000 TIMES PIC 9(04) COMP.
002450******************************************************************
002460*              S U B I N D I C E S   Y   B A N D E R A S         *
002470******************************************************************
002480 01  WKS-I                         PIC 9(04) COMP VALUE 0.
002490 01  WKS-J                         PIC 9(04) COMP VALUE 0.
002500 01  WKS-K                         PIC 9(04) COMP VALUE 0.
002510 01  WKS-A                         PIC 9(04) COMP VALUE 0.
002520 01  WKS-B                         PIC 9(04) COMP VALUE 0.
002530 01  WKS-INDICE-SITIO              PIC 9(04) COMP VALUE 0.
002540 01  WKS-ORDEN-AUX                 PIC 9(04) COMP VALUE 0.
002550 01  WKS-FLAGS.
002560     02  WKS-FIN-SITIOS            PIC 9(01) VALUE 0.
002570         88  FIN-SITIOS                        VALUE 1.
002580     02  WKS-FIN-SCANEOS           PIC 9(01) VALUE 0.
002590         88  FIN-SCANEOS                       VALUE 1.
002600     02  WKS-SITIO-DUPLICADO       PIC 9(01) VALUE 0.
002610         88  SI-DUPLICADO                      VALUE 1.
002620     02  FILLER                    PIC X(05) VALUE SPACES.
002630******************************************************************
002640*              C O N T A D O R E S   D E   C O N T R O L         *
002650******************************************************************
002660 01  WKS-CONTADORES.
002670     02  WKS-SITIOS-LEIDOS            PIC 9(07) COMP VALUE 0.
002680     02  WKS-SITIOS-RECHAZADOS        PIC 9(07) COMP VALUE 0.
002690     02  WKS-SCANEOS-LEIDOS           PIC 9(07) COMP VALUE 0.
002700     02  WKS-SCANEOS-NO-EMPAREJADOS   PIC 9(07) COMP VALUE 0.
002710     02  WKS-SITIOS-REPORTADOS        PIC 9(07) COMP VALUE 0.
002720     02  WKS-SITIOS-SIN-RASTREO       PIC 9(07) COMP VALUE 0.
002730     02  WKS-SUMA-SCORE               PIC 9(09) COMP VALUE 0.
002740     02  WKS-PROMEDIO-SCORE           PIC 9(03) COMP VALUE 0.
002750     02  WKS-CONT-GRADO-A             PIC 9(07) COMP VALUE 0.
002760     02  WKS-CONT-GRADO-B             PIC 9(07) COMP VALUE 0.
002770     02  WKS-CONT-GRADO-C             PIC 9(07) COMP VALUE 0.
002780     02  WKS-CONT-GRADO-D             PIC 9(07) COMP VALUE 0.
002790     02  WKS-CONT-GRADO-F             PIC 9(07) COMP VALUE 0.
002800     02  FILLER                       PIC X(06) VALUE SPACES.
002810 01  WKS-MASCARA                  PIC Z,ZZZ,ZZ9 VALUE ZEROES.
002820******************************************************************
002830*           L I N E A S   D E L   R E P O R T E   I M P R E S O  *
002840******************************************************************
002850 01  WKS-LINEA-TITULO.
002860     02  FILLER                   PIC X(48) VALUE SPACES.
002870     02  FILLER                   PIC X(36) VALUE
002880         'SECURE THE NEWS - HTTPS LEADERBOARD'.
002890     02  FILLER                   PIC X(48) VALUE SPACES.
002900 01  WKS-LINEA-COLUMNAS.
002910     02  FILLER                   PIC X(40) VALUE 'SITE NAME'.
002920     02  FILLER                   PIC X(02) VALUE SPACES.
002930     02  FILLER                   PIC X(40) VALUE 'DOMAIN'.
002940     02  FILLER                   PIC X(02) VALUE SPACES.
002950     02  FILLER                   PIC X(03) VALUE 'SCR'.
002960     02  FILLER                   PIC X(03) VALUE SPACES.
002970     02  FILLER                   PIC X(02) VALUE 'GR'.
002980     02  FILLER                   PIC X(03) VALUE SPACES.
002990     02  FILLER                   PIC X(07) VALUE 'CLASS'.
003000     02  FILLER                   PIC X(30) VALUE SPACES.
003010 01  WKS-LINEA-DETALLE.
003020     02  DET-SITE-NAME            PIC X(40) VALUE SPACES.
003030     02  FILLER                   PIC X(02) VALUE SPACES.
003040     02  DET-DOMAIN               PIC X(40) VALUE SPACES.
003050     02  FILLER                   PIC X(02) VALUE SPACES.
003060     02  DET-SCORE                PIC ZZ9.
003070     02  FILLER                   PIC X(03) VALUE SPACES.
003080     02  DET-GRADE                PIC X(02) VALUE SPACES.
003090     02  FILLER                   PIC X(03) VALUE SPACES.
003100     02  DET-CLASS                PIC X(07) VALUE SPACES.
003110     02  FILLER                   PIC X(30) VALUE SPACES.
003120 01  WKS-LINEA-TOTAL.
003130     02  TOT-DESCRIPCION          PIC X(40) VALUE SPACES.
003140     02  FILLER                   PIC X(02) VALUE SPACES.
003150     02  TOT-VALOR                PIC Z(06)9.
003160     02  FILLER                   PIC X(83) VALUE SPACES.
003170 01  WKS-LINEA-BLANCO             PIC X(132) VALUE SPACES.
003180******************************************************************
003190 PROCEDURE DIVISION.
003200******************************************************************
003210*               S E C C I O N    P R I N C I P A L               *
003220******************************************************************
003230 000-MAIN SECTION.
003240     ACCEPT WKS-FECHA-CORRIDA FROM DATE
003250     DISPLAY 'STNSC01 - INICIO DE CALIFICACION HTTPS, FECHA: '
003260             WKS-FECHA-CORRIDA UPON CONSOLE
003270     PERFORM ABRIR-ARCHIVOS
003280     PERFORM CARGA-TABLA-SITIOS
003290     PERFORM PROCESA-ARCHIVO-SCANEOS
003300     PERFORM ORDENA-SITIOS-POR-NOMBRE
003310     PERFORM GENERA-REPORTE
003320     PERFORM ESCRIBE-TOTALES
003330     PERFORM ESTADISTICAS
003340     PERFORM CIERRA-ARCHIVOS
003350     STOP RUN.
003360 000-MAIN-E. EXIT.
003370
003380 ABRIR-ARCHIVOS SECTION.
003390     MOVE 'STNSC01'  TO    PROGRAMA
003400     OPEN INPUT  SITE-MASTER SCAN-FILE
003410          OUTPUT RESULT-FILE REPORT-FILE
003420
003430     IF FS-SITE-MASTER NOT EQUAL 0
003440        MOVE 'OPEN'       TO    ACCION
003450        MOVE SPACES       TO    LLAVE
003460        MOVE 'SITEMAS'    TO    ARCHIVO
003470        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003480                              FS-SITE-MASTER, FSE-SITE-MASTER
003490        PERFORM CIERRA-ARCHIVOS
003500        MOVE  91          TO RETURN-CODE
003510        DISPLAY '>>> ALGO SALIO MAL AL ABRIR SITEMAS <<<'
003520                UPON CONSOLE
003530        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
003540                UPON CONSOLE
003550        STOP RUN
003560     END-IF
003570
003580     IF FS-SCAN-FILE NOT EQUAL 0
003590        MOVE 'OPEN'       TO    ACCION
003600        MOVE SPACES       TO    LLAVE
003610        MOVE 'SCANFILE'   TO    ARCHIVO
003620        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003630                              FS-SCAN-FILE, FSE-SCAN-FILE
003640        PERFORM CIERRA-ARCHIVOS
003650        MOVE  91          TO RETURN-CODE
003660        DISPLAY '>>> ALGO SALIO MAL AL ABRIR SCANFILE <<<'
003670                UPON CONSOLE
003680        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
003690                UPON CONSOLE
003700        STOP RUN
003710     END-IF
003720
003730     IF FS-RESULT-FILE NOT EQUAL 0
003740        MOVE 'OPEN'       TO    ACCION
003750        MOVE SPACES       TO    LLAVE
003760        MOVE 'RESFILE'    TO    ARCHIVO
003770        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003780                              FS-RESULT-FILE, FSE-RESULT-FILE
003790        PERFORM CIERRA-ARCHIVOS
003800        MOVE  91          TO RETURN-CODE
003810        DISPLAY '>>> ALGO SALIO MAL AL ABRIR RESFILE <<<'
003820                UPON CONSOLE
003830        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
003840                UPON CONSOLE
003850        STOP RUN
003860     END-IF
003870
003880     IF FS-REPORT-FILE NOT EQUAL 0
003890        MOVE 'OPEN'       TO    ACCION
003900        MOVE SPACES       TO    LLAVE
003910        MOVE 'RPTFILE'    TO    ARCHIVO
003920        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003930                              FS-REPORT-FILE, FSE-REPORT-FILE
003940        PERFORM CIERRA-ARCHIVOS
003950        MOVE  91          TO RETURN-CODE
003960        DISPLAY '>>> ALGO SALIO MAL AL ABRIR RPTFILE <<<'
003970                UPON CONSOLE
003980        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
003990                UPON CONSOLE
004000        STOP RUN
004010     END-IF.
004020 ABRIR-ARCHIVOS-E. EXIT.
004030
004040******************************************************************
004050*        C A R G A   Y   V A L I D A C I O N   D E   S I T I O S *
004060******************************************************************
004070 CARGA-TABLA-SITIOS SECTION.
004080     PERFORM LEE-SITE-MASTER
004090     PERFORM VALIDA-SITIO-LOOP UNTIL FIN-SITIOS.
004100 CARGA-TABLA-SITIOS-E. EXIT.
004110
004120 VALIDA-SITIO-LOOP SECTION.
004130     PERFORM VALIDA-SITIO
004140     PERFORM LEE-SITE-MASTER.
004150 VALIDA-SITIO-LOOP-E. EXIT.
004160
004170 LEE-SITE-MASTER SECTION.
004180     READ SITE-MASTER
004190       AT END
004200          MOVE 1 TO WKS-FIN-SITIOS
004210     END-READ.
004220 LEE-SITE-MASTER-E. EXIT.
004230
004240 VALIDA-SITIO SECTION.
004250     ADD 1 TO WKS-SITIOS-LEIDOS
004260     PERFORM DERIVA-SLUG-SITIO
004270     IF WKS-SLUG-SITIO = SPACES
004280        ADD 1 TO WKS-SITIOS-RECHAZADOS
004290        DISPLAY 'SITIO RECHAZADO, SLUG VACIO.  SITE-ID: '
004300                SITE-ID '  NOMBRE: ' SITE-NAME UPON CONSOLE
004310     ELSE
004320        PERFORM VALIDA-UNICO-SITIO
004330        IF SI-DUPLICADO
004340           ADD 1 TO WKS-SITIOS-RECHAZADOS
004350           DISPLAY 'SITIO RECHAZADO, NOMBRE O DOMINIO '
004360                   'DUPLICADO.  SITE-ID: ' SITE-ID UPON CONSOLE
004370        ELSE
004380           PERFORM AGREGA-SITIO-TABLA
004390        END-IF
004400     END-IF.
004410 VALIDA-SITIO-E. EXIT.
004420
004430******************************************************************
004440*                 D E R I V A C I O N   D E L   S L U G          *
004450******************************************************************
004460 DERIVA-SLUG-SITIO SECTION.
004470     MOVE SITE-NAME       TO WKS-SLUG-WORK
004480     INSPECT WKS-SLUG-WORK CONVERTING WKS-MAYUSCULAS
004490                                   TO WKS-MINUSCULAS
004500     MOVE SPACES          TO WKS-SLUG-RESULT
004510     MOVE 0                TO WKS-SLUG-LEN
004520     MOVE 0                TO WKS-GUION-PENDIENTE
004530     PERFORM DERIVA-SLUG-CARACTER VARYING WKS-I FROM 1 BY 1
004540             UNTIL WKS-I > 40
004550     MOVE WKS-SLUG-RESULT  TO WKS-SLUG-SITIO.
004560 DERIVA-SLUG-SITIO-E. EXIT.
004570
004580 DERIVA-SLUG-CARACTER SECTION.
004590     IF WKS-SLUG-WORK-CAR (WKS-I) IS CARACTER-VALIDO-SLUG
004600        IF WKS-SLUG-LEN > 0 AND SI-GUION-PENDIENTE
004610           ADD 1 TO WKS-SLUG-LEN
004620           MOVE '-' TO WKS-SLUG-RESULT-CAR (WKS-SLUG-LEN)
004630        END-IF
004640        MOVE 0   TO WKS-GUION-PENDIENTE
004650        ADD 1    TO WKS-SLUG-LEN
004660        MOVE WKS-SLUG-WORK-CAR (WKS-I)
004670                 TO WKS-SLUG-RESULT-CAR (WKS-SLUG-LEN)
004680     ELSE
004690        IF WKS-SLUG-LEN > 0
004700           MOVE 1 TO WKS-GUION-PENDIENTE
004710        END-IF
004720     END-IF.
004730 DERIVA-SLUG-CARACTER-E. EXIT.
004740
004750******************************************************************
004760*      U N I C I D A D   D E   N O M B R E   Y   D O M I N I O   *
004770******************************************************************
004780 VALIDA-UNICO-SITIO SECTION.
004790     MOVE 0 TO WKS-SITIO-DUPLICADO
004800     PERFORM COMPARA-SITIO-EXISTENTE VARYING WKS-J FROM 1 BY 1
004810             UNTIL WKS-J > WKS-TOTAL-SITIOS OR SI-DUPLICADO.
004820 VALIDA-UNICO-SITIO-E. EXIT.
004830
004840 COMPARA-SITIO-EXISTENTE SECTION.
004850     IF SITE-NAME   = TS-SITE-NAME (WKS-J) OR
004860        SITE-DOMAIN = TS-SITE-DOMAIN (WKS-J)
004870        MOVE 1 TO WKS-SITIO-DUPLICADO
004880     END-IF.
004890 COMPARA-SITIO-EXISTENTE-E. EXIT.
004900
004910 AGREGA-SITIO-TABLA SECTION.
004920     ADD 1 TO WKS-TOTAL-SITIOS
004930     MOVE SITE-ID          TO TS-SITE-ID      (WKS-TOTAL-SITIOS)
004940     MOVE SITE-NAME        TO TS-SITE-NAME    (WKS-TOTAL-SITIOS)
004950     MOVE SITE-DOMAIN      TO TS-SITE-DOMAIN  (WKS-TOTAL-SITIOS)
004960     MOVE SITE-TWITTER     TO TS-SITE-TWITTER (WKS-TOTAL-SITIOS)
004970     MOVE WKS-SLUG-SITIO   TO TS-SITE-SLUG    (WKS-TOTAL-SITIOS)
004980     MOVE 0                TO TS-SCAN-COUNT   (WKS-TOTAL-SITIOS)
004990     MOVE 0                TO TS-LATEST-TS    (WKS-TOTAL-SITIOS).
005000 AGREGA-SITIO-TABLA-E. EXIT.
005010
005020******************************************************************
005030*        L E C T U R A   D E L   A R C H I V O   D E   R A S T R *
005040******************************************************************
005050 PROCESA-ARCHIVO-SCANEOS SECTION.
005060     PERFORM LEE-SCAN-FILE
005070     PERFORM PROCESA-UN-SCANEO UNTIL FIN-SCANEOS.
005080 PROCESA-ARCHIVO-SCANEOS-E. EXIT.
005090
005100 LEE-SCAN-FILE SECTION.
005110     READ SCAN-FILE
005120       AT END
005130          MOVE 1 TO WKS-FIN-SCANEOS
005140     END-READ.
005150 LEE-SCAN-FILE-E. EXIT.
005160
005170 PROCESA-UN-SCANEO SECTION.
005180     ADD 1 TO WKS-SCANEOS-LEIDOS
005190     MOVE 0 TO WKS-INDICE-SITIO
005200     PERFORM BUSCA-SITIO-POR-ID
005210     IF WKS-INDICE-SITIO = 0
005220        ADD 1 TO WKS-SCANEOS-NO-EMPAREJADOS
005230        DISPLAY 'RASTREO SIN SITIO EN EL MAESTRO, '
005240                'SCAN-SITE-ID: ' SCAN-SITE-ID UPON CONSOLE
005250     ELSE
005260        ADD 1 TO TS-SCAN-COUNT (WKS-INDICE-SITIO)
005270        IF SCAN-TIMESTAMP >= TS-LATEST-TS (WKS-INDICE-SITIO)
005280           PERFORM GUARDA-RASTREO-VIGENTE
005290        END-IF
005300     END-IF
005310     PERFORM LEE-SCAN-FILE.
005320 PROCESA-UN-SCANEO-E. EXIT.
005330
005340 BUSCA-SITIO-POR-ID SECTION.
005350     PERFORM COMPARA-SITIO-ID VARYING WKS-J FROM 1 BY 1
005360             UNTIL WKS-J > WKS-TOTAL-SITIOS
005370                OR WKS-INDICE-SITIO NOT = 0.
005380 BUSCA-SITIO-POR-ID-E. EXIT.
005390
005400 COMPARA-SITIO-ID SECTION.
005410     IF SCAN-SITE-ID = TS-SITE-ID (WKS-J)
005420        MOVE WKS-J TO WKS-INDICE-SITIO
005430     END-IF.
005440 COMPARA-SITIO-ID-E. EXIT.
005450
005460 GUARDA-RASTREO-VIGENTE SECTION.
005470     MOVE SCAN-TIMESTAMP     TO TS-LATEST-TS    (WKS-INDICE-SITIO)
005480     MOVE SCAN-LIVE          TO TS-SCAN-LIVE     (WKS-INDICE-SITIO)
005490     MOVE SCAN-ONION         TO TS-SCAN-ONION    (WKS-INDICE-SITIO)
005500     MOVE SCAN-VALID-HTTPS   TO TS-SCAN-VALID-HTTPS
005510                                                  (WKS-INDICE-SITIO)
005520     MOVE SCAN-DOWNGRADES    TO TS-SCAN-DOWNGRADES
005530                                                  (WKS-INDICE-SITIO)
005540     MOVE SCAN-DEFAULTS      TO TS-SCAN-DEFAULTS (WKS-INDICE-SITIO)
005550     MOVE SCAN-HSTS          TO TS-SCAN-HSTS     (WKS-INDICE-SITIO)
005560     MOVE SCAN-HSTS-MAX-AGE  TO TS-SCAN-HSTS-MAX-AGE
005570                                                  (WKS-INDICE-SITIO)
005580     MOVE SCAN-HSTS-ENTIRE   TO TS-SCAN-HSTS-ENTIRE
005590                                                  (WKS-INDICE-SITIO)
005600     MOVE SCAN-HSTS-PRELRDY  TO TS-SCAN-HSTS-PRELRDY
005610                                                  (WKS-INDICE-SITIO)
005620     MOVE SCAN-HSTS-PRELOAD  TO TS-SCAN-HSTS-PRELOAD
005630                                                  (WKS-INDICE-SITIO)
005640     IF SW-REPORTE-DETALLADO
005650        DISPLAY 'RASTREO VIGENTE, SITE-ID: ' SCAN-SITE-ID
005660                '  FECHA: ' TS-TS-FECHA (WKS-INDICE-SITIO)
005670                UPON CONSOLE
005680     END-IF.
005690 GUARDA-RASTREO-VIGENTE-E. EXIT.
005700
005710******************************************************************
005720*          O R D E N A M I E N T O   P O R   N O M B R E         *
005730******************************************************************
005740 ORDENA-SITIOS-POR-NOMBRE SECTION.
005750     PERFORM INICIALIZA-ORDEN VARYING WKS-K FROM 1 BY 1
005760             UNTIL WKS-K > WKS-TOTAL-SITIOS
005770     IF WKS-TOTAL-SITIOS > 1
005780        PERFORM ORDENA-PASADA VARYING WKS-A FROM 1 BY 1
005790                UNTIL WKS-A > WKS-TOTAL-SITIOS - 1
005800     END-IF.
005810 ORDENA-SITIOS-POR-NOMBRE-E. EXIT.
005820
005830 INICIALIZA-ORDEN SECTION.
005840     MOVE WKS-K TO WKS-ORDEN-SITIO (WKS-K).
005850 INICIALIZA-ORDEN-E. EXIT.
005860
005870 ORDENA-PASADA SECTION.
005880     PERFORM ORDENA-COMPARA VARYING WKS-B FROM 1 BY 1
005890             UNTIL WKS-B > WKS-TOTAL-SITIOS - WKS-A.
005900 ORDENA-PASADA-E. EXIT.
005910
005920 ORDENA-COMPARA SECTION.
005930     IF TS-SITE-NAME (WKS-ORDEN-SITIO (WKS-B)) >
005940        TS-SITE-NAME (WKS-ORDEN-SITIO (WKS-B + 1))
005950        MOVE WKS-ORDEN-SITIO (WKS-B)     TO WKS-ORDEN-AUX
005960        MOVE WKS-ORDEN-SITIO (WKS-B + 1) TO WKS-ORDEN-SITIO (WKS-B)
005970        MOVE WKS-ORDEN-AUX               TO WKS-ORDEN-SITIO
005980                                             (WKS-B + 1)
005990     END-IF.
006000 ORDENA-COMPARA-E. EXIT.
006010
006020******************************************************************
006030*   C A L I F I C A C I O N   Y   T A B L A   D E   P O S I C I O*
006040******************************************************************
006050 GENERA-REPORTE SECTION.
006060     PERFORM ESCRIBE-ENCABEZADO
006070     PERFORM GENERA-UNA-LINEA VARYING WKS-K FROM 1 BY 1
006080             UNTIL WKS-K > WKS-TOTAL-SITIOS.
006090 GENERA-REPORTE-E. EXIT.
006100
006110 GENERA-UNA-LINEA SECTION.
006120     MOVE WKS-ORDEN-SITIO (WKS-K) TO WKS-INDICE-SITIO
006130     IF TS-SCAN-COUNT (WKS-INDICE-SITIO) = 0
006140        ADD 1 TO WKS-SITIOS-SIN-RASTREO
006150     ELSE
006160        PERFORM CALIFICA-RASTREO
006170        PERFORM ASIGNA-NOTA-LETRA
006180        PERFORM ASIGNA-CLASE-NOTA
006190        PERFORM ESCRIBE-RESULTADO
006200        PERFORM ESCRIBE-DETALLE
006210        ADD 1 TO WKS-SITIOS-REPORTADOS
006220        ADD TS-SCORE (WKS-INDICE-SITIO) TO WKS-SUMA-SCORE
006230     END-IF.
006240 GENERA-UNA-LINEA-E. EXIT.
006250
006260******************************************************************
006270*                 M O T O R   D E   C A L I F I C A C I O N      *
006280******************************************************************
006290 CALIFICA-RASTREO SECTION.
006300     MOVE 0 TO TS-SCORE (WKS-INDICE-SITIO)
006310     IF SI-VALIDO-HTTPS (WKS-INDICE-SITIO)
006320        PERFORM 001-EVALUA-HTTPS-VALIDO
006330        IF SI-DEFAULTS-HTTPS (WKS-INDICE-SITIO)
006340           MOVE 70 TO TS-SCORE (WKS-INDICE-SITIO)
006350           PERFORM 002-EVALUA-HSTS
006360           PERFORM 003-EVALUA-EXTRAS
006370        END-IF
006380     END-IF.
006390 CALIFICA-RASTREO-E. EXIT.
006400
006410 001-EVALUA-HTTPS-VALIDO SECTION.
006420*--> SIN HSTS TODAVIA: 30 SI HAY DEGRADACION A HTTP, 50 SI NO
006430     IF SI-DOWNGRADES (WKS-INDICE-SITIO)
006440        MOVE 30 TO TS-SCORE (WKS-INDICE-SITIO)
006450     ELSE
006460        MOVE 50 TO TS-SCORE (WKS-INDICE-SITIO)
006470     END-IF.
006480 001-EVALUA-HTTPS-VALIDO-E. EXIT.
006490
006500 002-EVALUA-HSTS SECTION.
006510*--> BONIFICACIONES DE HSTS, SOLO SI EL SITIO DEFAULT-EA A HTTPS
006520     IF SI-HSTS (WKS-INDICE-SITIO)
006530        ADD 4 TO TS-SCORE (WKS-INDICE-SITIO)
006540     END-IF
006550     IF TS-SCAN-HSTS-MAX-AGE (WKS-INDICE-SITIO) >= 10886400
006560        ADD 4 TO TS-SCORE (WKS-INDICE-SITIO)
006570     END-IF
006580     IF SI-HSTS-ENTERO (WKS-INDICE-SITIO)
006590        ADD 6 TO TS-SCORE (WKS-INDICE-SITIO)
006600     END-IF
006610     IF SI-HSTS-PRELISTO (WKS-INDICE-SITIO)
006620        ADD 4 TO TS-SCORE (WKS-INDICE-SITIO)
006630     END-IF
006640     IF SI-HSTS-PRECARGADO (WKS-INDICE-SITIO)
006650        ADD 4 TO TS-SCORE (WKS-INDICE-SITIO)
006660     END-IF.
006670 002-EVALUA-HSTS-E. EXIT.
006680
006690 003-EVALUA-EXTRAS SECTION.
006700*--> SERVICIO ONION, TAMBIEN SOLO SI DEFAULT-EA A HTTPS
006710     IF SI-ONION (WKS-INDICE-SITIO)
006720        ADD 4 TO TS-SCORE (WKS-INDICE-SITIO)
006730     END-IF.
006740 003-EVALUA-EXTRAS-E. EXIT.
006750
006760******************************************************************
006770*                M O T O R   D E   C L A S I F I C A C I O N     *
006780******************************************************************
006790 ASIGNA-NOTA-LETRA SECTION.
006800     EVALUATE TRUE
006810        WHEN TS-SCORE (WKS-INDICE-SITIO) > 95
006820             MOVE 'A+' TO TS-GRADE (WKS-INDICE-SITIO)
006830        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 85
006840             MOVE 'A ' TO TS-GRADE (WKS-INDICE-SITIO)
006850        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 80
006860             MOVE 'A-' TO TS-GRADE (WKS-INDICE-SITIO)
006870        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 75
006880             MOVE 'B+' TO TS-GRADE (WKS-INDICE-SITIO)
006890        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 65
006900             MOVE 'B ' TO TS-GRADE (WKS-INDICE-SITIO)
006910        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 60
006920             MOVE 'B-' TO TS-GRADE (WKS-INDICE-SITIO)
006930        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 55
006940             MOVE 'C+' TO TS-GRADE (WKS-INDICE-SITIO)
006950        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 45
006960             MOVE 'C ' TO TS-GRADE (WKS-INDICE-SITIO)
006970        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 40
006980             MOVE 'C-' TO TS-GRADE (WKS-INDICE-SITIO)
006990        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 35
007000             MOVE 'D+' TO TS-GRADE (WKS-INDICE-SITIO)
007010        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 25
007020             MOVE 'D ' TO TS-GRADE (WKS-INDICE-SITIO)
007030        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 20
007040             MOVE 'D-' TO TS-GRADE (WKS-INDICE-SITIO)
007050        WHEN OTHER
007060             MOVE 'F ' TO TS-GRADE (WKS-INDICE-SITIO)
007070     END-EVALUATE.
007080 ASIGNA-NOTA-LETRA-E. EXIT.
007090
007100 ASIGNA-CLASE-NOTA SECTION.
007110     EVALUATE TRUE
007120        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 80
007130             MOVE 'GRADE-A' TO TS-GRADE-CLASS (WKS-INDICE-SITIO)
007140             ADD 1 TO WKS-CONT-GRADO-A
007150        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 60
007160             MOVE 'GRADE-B' TO TS-GRADE-CLASS (WKS-INDICE-SITIO)
007170             ADD 1 TO WKS-CONT-GRADO-B
007180        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 40
007190             MOVE 'GRADE-C' TO TS-GRADE-CLASS (WKS-INDICE-SITIO)
007200             ADD 1 TO WKS-CONT-GRADO-C
007210        WHEN TS-SCORE (WKS-INDICE-SITIO) >= 20
007220             MOVE 'GRADE-D' TO TS-GRADE-CLASS (WKS-INDICE-SITIO)
007230             ADD 1 TO WKS-CONT-GRADO-D
007240        WHEN OTHER
007250             MOVE 'GRADE-F' TO TS-GRADE-CLASS (WKS-INDICE-SITIO)
007260             ADD 1 TO WKS-CONT-GRADO-F
007270     END-EVALUATE.
007280 ASIGNA-CLASE-NOTA-E. EXIT.
007290
007300******************************************************************
007310*           E S C R I T U R A   D E   R E S U L T A D O S        *
007320******************************************************************
007330 ESCRIBE-RESULTADO SECTION.
007340     MOVE TS-SITE-ID      (WKS-INDICE-SITIO) TO RES-SITE-ID
007350     MOVE TS-SITE-NAME    (WKS-INDICE-SITIO) TO RES-SITE-NAME
007360     MOVE TS-SITE-DOMAIN  (WKS-INDICE-SITIO) TO RES-DOMAIN
007370     MOVE TS-SITE-SLUG    (WKS-INDICE-SITIO) TO RES-SLUG
007380     MOVE TS-LATEST-TS    (WKS-INDICE-SITIO) TO RES-SCAN-TIMESTAMP
007390     MOVE TS-SCORE        (WKS-INDICE-SITIO) TO RES-SCORE
007400     MOVE TS-GRADE        (WKS-INDICE-SITIO) TO RES-GRADE
007410     MOVE TS-GRADE-CLASS  (WKS-INDICE-SITIO) TO RES-GRADE-CLASS
007420     WRITE REG-RESULTADO
007430     IF FS-RESULT-FILE NOT = 0
007440        DISPLAY 'ERROR AL GRABAR RESULT-FILE, STATUS: '
007450                FS-RESULT-FILE '  SITE-ID: ' RES-SITE-ID
007460                UPON CONSOLE
007470     END-IF.
007480 ESCRIBE-RESULTADO-E. EXIT.
007490
007500******************************************************************
007510*            T A B L A   D E   P O S I C I O N E S               *
007520******************************************************************
007530 ESCRIBE-ENCABEZADO SECTION.
007540     MOVE WKS-LINEA-TITULO   TO LINEA-REPORTE
007550     WRITE LINEA-REPORTE AFTER ADVANCING TOP-OF-FORM
007560     MOVE WKS-LINEA-BLANCO   TO LINEA-REPORTE
007570     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
007580     MOVE WKS-LINEA-COLUMNAS TO LINEA-REPORTE
007590     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE.
007600 ESCRIBE-ENCABEZADO-E. EXIT.
007610
007620 ESCRIBE-DETALLE SECTION.
007630     MOVE TS-SITE-NAME   (WKS-INDICE-SITIO) TO DET-SITE-NAME
007640     MOVE TS-SITE-DOMAIN (WKS-INDICE-SITIO) TO DET-DOMAIN
007650     MOVE TS-SCORE       (WKS-INDICE-SITIO) TO DET-SCORE
007660     MOVE TS-GRADE       (WKS-INDICE-SITIO) TO DET-GRADE
007670     MOVE TS-GRADE-CLASS (WKS-INDICE-SITIO) TO DET-CLASS
007680     MOVE WKS-LINEA-DETALLE TO LINEA-REPORTE
007690     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE.
007700 ESCRIBE-DETALLE-E. EXIT.
007710
007720******************************************************************
007730*              T O T A L E S   D E   C O N T R O L               *
007740******************************************************************
007750 ESCRIBE-TOTALES SECTION.
007760     IF WKS-SITIOS-REPORTADOS > 0
007770        COMPUTE WKS-PROMEDIO-SCORE ROUNDED =
007780                WKS-SUMA-SCORE / WKS-SITIOS-REPORTADOS
007790     ELSE
007800        MOVE 0 TO WKS-PROMEDIO-SCORE
007810     END-IF
007820
007830     MOVE WKS-LINEA-BLANCO        TO LINEA-REPORTE
007840     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
007850
007860     MOVE 'SITIOS LEIDOS:'        TO TOT-DESCRIPCION
007870     MOVE WKS-SITIOS-LEIDOS       TO TOT-VALOR
007880     PERFORM ESCRIBE-LINEA-TOTAL
007890
007900     MOVE 'SITIOS RECHAZADOS:'    TO TOT-DESCRIPCION
007910     MOVE WKS-SITIOS-RECHAZADOS   TO TOT-VALOR
007920     PERFORM ESCRIBE-LINEA-TOTAL
007930
007940     MOVE 'RASTREOS LEIDOS:'      TO TOT-DESCRIPCION
007950     MOVE WKS-SCANEOS-LEIDOS      TO TOT-VALOR
007960     PERFORM ESCRIBE-LINEA-TOTAL
007970
007980     MOVE 'RASTREOS SIN EMPAREJAR:' TO TOT-DESCRIPCION
007990     MOVE WKS-SCANEOS-NO-EMPAREJADOS TO TOT-VALOR
008000     PERFORM ESCRIBE-LINEA-TOTAL
008010
008020     MOVE 'SITIOS REPORTADOS:'    TO TOT-DESCRIPCION
008030     MOVE WKS-SITIOS-REPORTADOS   TO TOT-VALOR
008040     PERFORM ESCRIBE-LINEA-TOTAL
008050
008060     MOVE 'SITIOS SIN RASTREO:'   TO TOT-DESCRIPCION
008070     MOVE WKS-SITIOS-SIN-RASTREO  TO TOT-VALOR
008080     PERFORM ESCRIBE-LINEA-TOTAL
008090
008100     MOVE 'PROMEDIO DE NOTA:'     TO TOT-DESCRIPCION
008110     MOVE WKS-PROMEDIO-SCORE      TO TOT-VALOR
008120     PERFORM ESCRIBE-LINEA-TOTAL
008130
008140     MOVE 'SITIOS CLASE GRADE-A:' TO TOT-DESCRIPCION
008150     MOVE WKS-CONT-GRADO-A        TO TOT-VALOR
008160     PERFORM ESCRIBE-LINEA-TOTAL
008170
008180     MOVE 'SITIOS CLASE GRADE-B:' TO TOT-DESCRIPCION
008190     MOVE WKS-CONT-GRADO-B        TO TOT-VALOR
008200     PERFORM ESCRIBE-LINEA-TOTAL
008210
008220     MOVE 'SITIOS CLASE GRADE-C:' TO TOT-DESCRIPCION
008230     MOVE WKS-CONT-GRADO-C        TO TOT-VALOR
008240     PERFORM ESCRIBE-LINEA-TOTAL
008250
008260     MOVE 'SITIOS CLASE GRADE-D:' TO TOT-DESCRIPCION
008270     MOVE WKS-CONT-GRADO-D        TO TOT-VALOR
008280     PERFORM ESCRIBE-LINEA-TOTAL
008290
008300     MOVE 'SITIOS CLASE GRADE-F:' TO TOT-DESCRIPCION
008310     MOVE WKS-CONT-GRADO-F        TO TOT-VALOR
008320     PERFORM ESCRIBE-LINEA-TOTAL.
008330 ESCRIBE-TOTALES-E. EXIT.
008340
008350 ESCRIBE-LINEA-TOTAL SECTION.
008360     MOVE WKS-LINEA-TOTAL TO LINEA-REPORTE
008370     WRITE LINEA-REPORTE AFTER ADVANCING 1 LINE
008380     MOVE SPACES TO TOT-DESCRIPCION
008390     MOVE SPACES TO TOT-VALOR.
008400 ESCRIBE-LINEA-TOTAL-E. EXIT.
008410
008420******************************************************************
008430*        R E S U M E N   D E   C O N S O L A   ( S P O O L )     *
008440******************************************************************
008450 ESTADISTICAS SECTION.
008460     DISPLAY '******************************************'
008470             UPON CONSOLE
008480     MOVE    WKS-SITIOS-LEIDOS       TO   WKS-MASCARA
008490     DISPLAY 'SITIOS LEIDOS:              ' WKS-MASCARA
008500             UPON CONSOLE
008510     MOVE    WKS-SITIOS-RECHAZADOS   TO   WKS-MASCARA
008520     DISPLAY 'SITIOS RECHAZADOS:          ' WKS-MASCARA
008530             UPON CONSOLE
008540     MOVE    WKS-SCANEOS-LEIDOS      TO   WKS-MASCARA
008550     DISPLAY 'RASTREOS LEIDOS:            ' WKS-MASCARA
008560             UPON CONSOLE
008570     MOVE    WKS-SCANEOS-NO-EMPAREJADOS TO WKS-MASCARA
008580     DISPLAY 'RASTREOS SIN EMPAREJAR:     ' WKS-MASCARA
008590             UPON CONSOLE
008600     MOVE    WKS-SITIOS-REPORTADOS   TO   WKS-MASCARA
008610     DISPLAY 'SITIOS REPORTADOS:          ' WKS-MASCARA
008620             UPON CONSOLE
008630     MOVE    WKS-SITIOS-SIN-RASTREO  TO   WKS-MASCARA
008640     DISPLAY 'SITIOS SIN RASTREO:         ' WKS-MASCARA
008650             UPON CONSOLE
008660     MOVE    WKS-PROMEDIO-SCORE      TO   WKS-MASCARA
008670     DISPLAY 'PROMEDIO DE NOTA:           ' WKS-MASCARA
008680             UPON CONSOLE
008690     DISPLAY '******************************************'
008700             UPON CONSOLE.
008710 ESTADISTICAS-E. EXIT.
008720
008730 CIERRA-ARCHIVOS SECTION.
008740     CLOSE SITE-MASTER SCAN-FILE RESULT-FILE REPORT-FILE.
008750 CIERRA-ARCHIVOS-E. EXIT.
