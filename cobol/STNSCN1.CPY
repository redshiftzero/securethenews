000010******************************************************************
000020* COPY        : STNSCN1                                         *
000030* APLICACION  : SEGURIDAD HTTPS SITIOS DE NOTICIAS               *
000040* DESCRIPCION : LAYOUT DEL ARCHIVO DE RESULTADOS DE RASTREO      *
000050*             : (SCAN-FILE).  UN REGISTRO POR CADA RASTREO       *
000060*             : HTTPS/HSTS/ONION EFECTUADO SOBRE UN SITIO.       *
000070*             : ARCHIVO SIN ORDEN, PUEDE TRAER VARIOS RASTREOS   *
000080*             : DEL MISMO SITIO; EL DE MAYOR SCAN-TIMESTAMP ES   *
000090*             : EL VIGENTE.                                     *
000100* LONGITUD    : 37 POSICIONES                                    *
000110* FECHA       : 14/02/2024                                       *
000120* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000130* BPM/RATIONAL: 241130                                           *
000140******************************************************************
000150 01  REG-SCANEOS.
000160*--> BANDERAS DE 1 POSICION: Y=SI  N=NO  U=DESCONOCIDO (NULO)
000170     02  SCAN-SITE-ID             PIC 9(05).
000180     02  SCAN-TIMESTAMP           PIC 9(14).
000190     02  SCAN-LIVE                PIC X(01).
000200     02  SCAN-ONION               PIC X(01).
000210     02  SCAN-VALID-HTTPS         PIC X(01).
000220     02  SCAN-DOWNGRADES          PIC X(01).
000230     02  SCAN-DEFAULTS            PIC X(01).
000240     02  SCAN-HSTS                PIC X(01).
000250     02  SCAN-HSTS-MAX-AGE        PIC 9(09).
000260     02  SCAN-HSTS-ENTIRE         PIC X(01).
000270     02  SCAN-HSTS-PRELRDY        PIC X(01).
000280     02  SCAN-HSTS-PRELOAD        PIC X(01).
