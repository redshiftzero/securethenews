000010******************************************************************
000020* COPY        : STNRES1                                         *
000030* APLICACION  : SEGURIDAD HTTPS SITIOS DE NOTICIAS               *
000040* DESCRIPCION : LAYOUT DEL ARCHIVO DE RESULTADOS CALIFICADOS     *
000050*             : (RESULT-FILE).  UN REGISTRO POR SITIO QUE TENGA  *
000060*             : AL MENOS UN RASTREO, CON SU NOTA Y CLASE.        *
000070* LONGITUD    : 151 POSICIONES                                   *
000080* FECHA       : 14/02/2024                                       *
000090* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000100* BPM/RATIONAL: 241130                                           *
000110******************************************************************
000120 01  REG-RESULTADO.
000130     02  RES-SITE-ID              PIC 9(05).
000140     02  RES-SITE-NAME            PIC X(40).
000150     02  RES-DOMAIN               PIC X(40).
000160     02  RES-SLUG                 PIC X(40).
000170     02  RES-SCAN-TIMESTAMP       PIC 9(14).
000180     02  RES-SCORE                PIC 9(03).
000190     02  RES-GRADE                PIC X(02).
000200     02  RES-GRADE-CLASS          PIC X(07).
