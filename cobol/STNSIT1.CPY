000010******************************************************************
000020* COPY        : STNSIT1                                         *
000030* APLICACION  : SEGURIDAD HTTPS SITIOS DE NOTICIAS               *
000040* DESCRIPCION : LAYOUT DEL MAESTRO DE SITIOS (SITE-MASTER).      *
000050*             : UN REGISTRO POR CADA SITIO DE NOTICIAS           *
000060*             : REGISTRADO PARA EVALUACION DE HTTPS.             *
000070* LONGITUD    : 101 POSICIONES, SECUENCIAL POR SITE-ID           *
000080* FECHA       : 14/02/2024                                       *
000090* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000100* BPM/RATIONAL: 241130                                           *
000110******************************************************************
000120 01  REG-SITIOS.
000130     02  SITE-ID                  PIC 9(05).
000140     02  SITE-NAME                PIC X(40).
000150     02  SITE-DOMAIN              PIC X(40).
000160     02  SITE-TWITTER             PIC X(16).
